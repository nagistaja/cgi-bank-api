000100* ----------------------------------------------------------------
000110* EXCEPTIONRECORD.CPY
000120*    EXCEPTION REPORT RECORD - ONE ROW FOR EVERY REQUEST THAT
000130*    FAILS VALIDATION AND IS NOT POSTED.  THE REASON-CODE-IO
000140*    FIELD CARRIES ONE OF THE SIX STANDARD REJECT CODES BELOW;
000150*    SEE BALANCE-POST 400-REJECT-REQUEST.  COPIED INTO THE FD
000160*    FOR EXCEPTION-RPT-OUT IN BALANCE-POST.
000170*
000180*    REASON CODES.
000190*      AMT0 = REQUEST AMOUNT NOT GREATER THAN ZERO
000200*      CURR = CURRENCY NOT ONE OF THE FOUR SUPPORTED CODES
000210*      NBAL = NO BALANCE ROW ON FILE FOR THE ACCOUNT/CURRENCY
000220*      FUND = INSUFFICIENT FUNDS FOR WITHDRAWAL OR EXCHANGE
000230*      SAME = EXCHANGE SOURCE AND TARGET CURRENCY IDENTICAL
000240*      RATE = NO EXCHANGE RATE ON FILE FOR THE CURRENCY PAIR
000250*
000260*    MAINTENANCE.
000270*      1987-04-02  RH  INITIAL COPYBOOK (AMT0/CURR/NBAL ONLY).
000280*      1989-09-11  TO  ADDED FUND/SAME/RATE FOR EXCHANGE
000290*                      REQUEST SUPPORT (REQUEST ADR-114).
000300* ----------------------------------------------------------------
000310
000320 01  EXCEPTION-RECORD-IO.
000330     05  EXC-ACCOUNT-ID-IO           PIC X(36).
000340     05  EXC-OPERATION-IO            PIC X(08).
000350     05  EXC-REASON-CODE-IO          PIC X(04).
000360         88  EXC-REASON-AMT0-IO          VALUE "AMT0".
000370         88  EXC-REASON-CURR-IO          VALUE "CURR".
000380         88  EXC-REASON-NBAL-IO          VALUE "NBAL".
000390         88  EXC-REASON-FUND-IO          VALUE "FUND".
000400         88  EXC-REASON-SAME-IO          VALUE "SAME".
000410         88  EXC-REASON-RATE-IO          VALUE "RATE".
000420     05  EXC-REASON-TEXT-IO          PIC X(80).
000430*    RESERVED FOR FUTURE EXCEPTION FIELDS (BATCH ID, RETRY CT).
000440     05  FILLER                      PIC X(04).
