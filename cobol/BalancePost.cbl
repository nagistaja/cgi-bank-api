000100******************************************************************
000110* THIS PROGRAM IS TO IMPLEMENT THE DAILY BALANCE POSTING RUN
000120*    AGAINST THE MULTI-CURRENCY ACCOUNT BALANCE FILE.
000130**
000140* USED FILE
000150*    - MASTER BALANCE FILE (IN)      : BALANCE4.TXT
000160*    - TRANSACTION REQUEST FILE (IN) : REQUEST.TXT
000170*    - EXCHANGE RATE FILE (IN)       : RATETAB.TXT
000180*    - UPDATED BALANCE FILE (OUT)    : BALANCE5.TXT
000190*    - TRANSACTION LEDGER FILE (OUT) : LEDGER.TXT
000200*    - EXCEPTION REPORT FILE (OUT)   : EXCEPT.TXT
000210**
000220* CHANGE LOG.
000230*   1987-04-02  RH  INITIAL WRITE-UP.  DEPOSIT AND WITHDRAWAL     RH870402
000240*                   ONLY - EXCHANGE NOT YET SUPPORTED.            RH870402
000250*   1987-06-30  RH  FIXED 300-POST-WITHDRAWAL - WAS REJECTING     RH870630
000260*                   A WITHDRAWAL THAT EXACTLY EMPTIED THE         RH870630
000270*                   BALANCE (FUND TEST WAS NOT GREATER THAN       RH870630
000280*                   OR EQUAL, SHOULD HAVE BEEN LESS THAN).        RH870630
000290*   1989-09-11  TO  ADDED EXCHANGE REQUEST TYPE, RATE TABLE       TO890911
000300*                   LOAD AND EXCH-FROM/EXCH-TO LEDGER LEGS        TO890911
000310*                   PER REQUEST ADR-114.                          TO890911
000320*   1990-02-19  TO  ADDED TXN-DESCRIPTION NARRATIVE TO LEDGER     TO900219
000330*                   ROWS PER REQUEST ADR-140.                     TO900219
000340*   1991-05-06  JP  REJECTED REQUESTS NOW WRITTEN TO THE          JP910506
000350*                   EXCEPTION REPORT FILE INSTEAD OF BEING        JP910506
000360*                   DROPPED SILENTLY.  AUDIT FINDING 91-22.       JP910506
000370*   1994-07-08  JP  WIDENED TXN-ID TO 9 DIGITS - 7-DIGIT          JP940708
000380*                   COUNTER WRAPPED AT BRANCH 12 OVERNIGHT        JP940708
000390*                   RUN ON 1994-06-30.                            JP940708
000400*   1996-11-14  JP  ADDED CONTROL-SUMMARY REPORT CALL AT END      JP961114
000410*                   OF RUN.  SEE SUMMARY-REPORT SUBPROGRAM.       JP961114
000420*   1998-09-02  MS  YEAR 2000 REVIEW - WS-RUN-TIMESTAMP ALREADY   MS980902
000430*                   CARRIES A 4-DIGIT YEAR, NO CHANGE REQUIRED.   MS980902
000440*                   REVIEWED BAL-ACCOUNT-ID AND CONFIRMED NO      MS980902
000450*                   2-DIGIT YEAR FIELDS EXIST IN THIS PROGRAM.    MS980902
000460*   1999-01-11  MS  Y2K CERTIFICATION SIGN-OFF - NO CODE CHANGE.  MS990111
000470*   2003-03-27  DA  ADDED SAME-CURRENCY REJECT (SAME) AHEAD OF    DA030327
000480*                   THE BALANCE LOOKUP ON EXCHANGE REQUESTS -     DA030327
000490*                   PREVIOUSLY FELL THROUGH TO RATE LOOKUP AND    DA030327
000500*                   FAILED WITH RATE INSTEAD.  HELP TICKET 4471.  DA030327
000510*   2003-04-15  DA  DROPPED THE RESERVED FILLER ON THE BALANCE-   DA030415
000520*                   IN/OUT RECORDS - IT HAD WIDENED THE RECORD    DA030415
000530*                   TO 60 BYTES WHEN THE FILE SPEC CALLS FOR 56   DA030415
000540*                   (36 ACCOUNT-ID + 3 CURRENCY + 17 AMOUNT).     DA030415
000550******************************************************************
000560 IDENTIFICATION              DIVISION.
000570*-----------------------------------------------------------------
000580 PROGRAM-ID.                 BALANCE-POST.
000590 AUTHOR.                     R. HALVORSEN.
000600 INSTALLATION.               MIDLAND TRUST BANK - EDP CENTER.
000610 DATE-WRITTEN.               APRIL 2, 1987.
000620 DATE-COMPILED.
000630 SECURITY.                   COMPANY CONFIDENTIAL - EDP AND
000640                              INTERNAL AUDIT ACCESS ONLY.
000650
000660******************************************************************
000670 ENVIRONMENT                 DIVISION.
000680*-----------------------------------------------------------------
000690 CONFIGURATION               SECTION.
000700 SOURCE-COMPUTER.            IBM-4341.
000710*-----------------------------------------------------------------
000720 SPECIAL-NAMES.               C01 IS TOP-OF-FORM
000730                               UPSI-0 IS RERUN-SWITCH.
000740*-----------------------------------------------------------------
000750 INPUT-OUTPUT                SECTION.
000760 FILE-CONTROL.
000770     SELECT  BALANCE-IN
000780             ASSIGN TO "D:\BALANCE4.TXT"
000790             ORGANIZATION IS LINE SEQUENTIAL.
000800
000810     SELECT  TXN-REQUEST-IN
000820             ASSIGN TO "D:\REQUEST.TXT"
000830             ORGANIZATION IS LINE SEQUENTIAL.
000840
000850     SELECT  RATE-TABLE-IN
000860             ASSIGN TO "D:\RATETAB.TXT"
000870             ORGANIZATION IS LINE SEQUENTIAL.
000880
000890     SELECT  BALANCE-OUT
000900             ASSIGN TO "D:\BALANCE5.TXT"
000910             ORGANIZATION IS LINE SEQUENTIAL.
000920
000930     SELECT  TXN-LEDGER-OUT
000940             ASSIGN TO "D:\LEDGER.TXT"
000950             ORGANIZATION IS LINE SEQUENTIAL.
000960
000970     SELECT  EXCEPTION-RPT-OUT
000980             ASSIGN TO "D:\EXCEPT.TXT"
000990             ORGANIZATION IS LINE SEQUENTIAL.
001000
001010******************************************************************
001020 DATA                        DIVISION.
001030*-----------------------------------------------------------------
001040 FILE                        SECTION.
001050 FD  BALANCE-IN
001060     RECORD CONTAINS 56 CHARACTERS
001070     DATA RECORD IS BALANCE-RECORD-IN.
001080*    RECORD RUNS ACCOUNT-ID/CURRENCY-CODE/AMOUNT BACK TO BACK     DA030415
001090*    WITH NO TRAILING FILLER - 56 BYTES IS THE WHOLE RECORD,      DA030415
001100*    NO SLACK TO PAD.  SEE CHANGE LOG 2003-04-15.                 DA030415
001110 01  BALANCE-RECORD-IN.
001120     05  BAL-ACCOUNT-ID-IN           PIC X(36).
001130     05  BAL-CURRENCY-CODE-IN        PIC X(03).
001140     05  BAL-AMOUNT-IN               PIC S9(13)V9(4).
001150
001160 FD  TXN-REQUEST-IN
001170     RECORD CONTAINS 72 CHARACTERS
001180     DATA RECORD IS REQUEST-RECORD-IO.
001190     COPY "C:\Copybooks\RequestRecord.cpy".
001200
001210 FD  RATE-TABLE-IN
001220     RECORD CONTAINS 22 CHARACTERS
001230     DATA RECORD IS RATE-RECORD-IN.
001240 01  RATE-RECORD-IN.
001250     05  RATE-FROM-IN                PIC X(03).
001260     05  RATE-TO-IN                  PIC X(03).
001270     05  RATE-VALUE-IN               PIC S9(04)V9(8).
001280*    RESERVED FOR FUTURE RATE-LEVEL FIELDS (EFFECTIVE DATE).
001290     05  FILLER                      PIC X(04).
001300
001310 FD  BALANCE-OUT
001320     RECORD CONTAINS 56 CHARACTERS
001330     DATA RECORD IS BALANCE-RECORD-OUT.
001340 01  BALANCE-RECORD-OUT.
001350     05  BAL-ACCOUNT-ID-OUT          PIC X(36).
001360     05  BAL-CURRENCY-CODE-OUT       PIC X(03).
001370     05  BAL-AMOUNT-OUT              PIC S9(13)V9(4).
001380
001390 FD  TXN-LEDGER-OUT
001400     RECORD CONTAINS 169 CHARACTERS
001410     DATA RECORD IS LEDGER-RECORD-IO.
001420     COPY "C:\Copybooks\LedgerRecord.cpy".
001430
001440 FD  EXCEPTION-RPT-OUT
001450     RECORD CONTAINS 132 CHARACTERS
001460     DATA RECORD IS EXCEPTION-RECORD-IO.
001470     COPY "C:\Copybooks\ExceptionRecord.cpy".
001480
001490*-----------------------------------------------------------------
001500 WORKING-STORAGE             SECTION.
001510*-----------------------------------------------------------------
001520* SWITCHES CONTROLLING THE MAIN TRANSACTION-READ LOOP AND THE
001530* TWO TABLE-LOAD LOOPS BELOW.
001540 01  SWITCHES-AND-COUNTERS.
001550     05  TXN-EOF-SW                  PIC X(01) VALUE "N".
001560         88  TXN-EOF                     VALUE "Y".
001570     05  BALANCE-IN-EOF-SW           PIC X(01) VALUE "N".
001580         88  BALANCE-IN-EOF               VALUE "Y".
001590     05  RATE-IN-EOF-SW              PIC X(01) VALUE "N".
001600         88  RATE-IN-EOF                  VALUE "Y".
001610     05  FILLER                      PIC X(05).
001620
001630* MASTER BALANCE TABLE, LOADED FROM BALANCE-IN AT START OF RUN
001640* AND REWRITTEN TO BALANCE-OUT AT END OF RUN.  NEW ROWS ARE
001650* APPENDED AS DEPOSITS AND EXCHANGE CREDITS CREATE BALANCES
001660* THAT DID NOT EXIST BEFORE, SO THE TABLE IS NOT KEPT IN
001670* ACCOUNT-ID SEQUENCE - 400-FIND-BALANCE-ROW IS A STRAIGHT
001680* SEQUENTIAL SCAN, NOT A SEARCH ALL.
001690 01  WS-BALANCE-TABLE.
001700     05  WS-BALANCE-COUNT            PIC 9(05) COMP VALUE ZERO.
001710     05  WS-BALANCE-ENTRY
001720             OCCURS 1 TO 2000 TIMES DEPENDING ON WS-BALANCE-COUNT.
001730         10  WS-BAL-ACCOUNT-ID           PIC X(36).
001740         10  WS-BAL-CURRENCY-CODE        PIC X(03).
001750         10  WS-BAL-AMOUNT               PIC S9(13)V9(4) COMP-3.
001760         10  WS-BAL-ROW-STATUS           PIC X(01).
001770             88  WS-BAL-ROW-IN-USE           VALUE "A".
001780
001790* EXCHANGE RATE TABLE, LOADED FROM RATE-TABLE-IN AT START OF
001800* RUN.  PASSED TO THE EXCHANGE-CALC SUBPROGRAM BY REFERENCE ON
001810* EVERY EXCHANGE REQUEST - THE LAYOUT HERE MUST STAY IN STEP
001820* WITH THE LK-RATE-TABLE LAYOUT IN EXCHANGECALC.CBL.
001830 01  WS-RATE-TABLE.
001840     05  WS-RATE-COUNT               PIC 9(03) COMP VALUE ZERO.
001850     05  WS-RATE-ENTRY
001860             OCCURS 1 TO 12 TIMES DEPENDING ON WS-RATE-COUNT.
001870         10  WS-RATE-FROM                PIC X(03).
001880         10  WS-RATE-TO                  PIC X(03).
001890         10  WS-RATE-VALUE               PIC S9(04)V9(8) COMP-3.
001900
001910* WORK FIELDS FOR LOCATING AND BUILDING BALANCE ROWS.
001920 01  WS-SEARCH-FIELDS.
001930     05  WS-SEARCH-ACCOUNT-ID        PIC X(36).
001940     05  WS-SEARCH-CURRENCY          PIC X(03).
001950     05  WS-FOUND-SUB                PIC 9(05) COMP.
001960     05  WS-SOURCE-SUB               PIC 9(05) COMP.
001970     05  WS-BAL-SUB                  PIC 9(05) COMP.
001980     05  WS-CURR-IDX                 PIC 9(02) COMP.
001990     05  WS-REASON-IDX               PIC 9(02) COMP.
002000     05  WS-BAL-FOUND-SW             PIC X(01).
002010         88  WS-BALANCE-FOUND            VALUE "Y".
002020         88  WS-BALANCE-NOT-FOUND         VALUE "N".
002030     05  WS-CURRENCY-VALID-SW        PIC X(01).
002040         88  WS-CURRENCY-INVALID         VALUE "N".
002050     05  WS-IDX-FOUND-SW             PIC X(01).
002060         88  WS-IDX-FOUND                VALUE "Y".
002070     05  FILLER                      PIC X(05).
002080
002090* EXCHANGE-CALC RESULT AREA AND REJECT-REASON WORK AREA.
002100 01  WS-EXCHANGE-WORK.
002110     05  WS-CONVERTED-AMOUNT         PIC S9(13)V9(4) COMP-3.
002120     05  WS-RATE-FOUND-SW            PIC X(01).
002130         88  WS-RATE-NOT-FOUND            VALUE "N".
002140     05  WS-REJ-REASON               PIC X(04).
002150     05  WS-REJ-TEXT                 PIC X(80).
002160
002170* WORK AREA FOR BUILDING ONE LEDGER ROW BEFORE THE WRITE.
002180 01  WS-LEDGER-WORK.
002190     05  WS-LEDGER-TYPE-WK           PIC X(12).
002200     05  WS-LEDGER-CURRENCY-WK       PIC X(03).
002210     05  WS-LEDGER-AMOUNT-WK         PIC S9(13)V9(4).
002220     05  WS-NEXT-TXN-ID              PIC 9(09) COMP VALUE ZERO.
002230     05  WS-AMOUNT-EDIT              PIC Z(12)9.9999.
002240
002250* CONTROL TOTALS CARRIED TO THE SUMMARY-REPORT SUBPROGRAM AT
002260* END OF RUN.
002270 01  WS-CONTROL-TOTALS.
002280     05  WS-REQUESTS-READ            PIC 9(07) COMP VALUE ZERO.
002290     05  WS-REQUESTS-POSTED          PIC 9(07) COMP VALUE ZERO.
002300     05  WS-REQUESTS-REJECTED        PIC 9(07) COMP VALUE ZERO.
002310     05  WS-DEPOSITS-POSTED          PIC 9(07) COMP VALUE ZERO.
002320     05  WS-WITHDRAWALS-POSTED       PIC 9(07) COMP VALUE ZERO.
002330     05  WS-EXCHANGES-POSTED         PIC 9(07) COMP VALUE ZERO.
002340
002350* CURRENCY CODE LITERALS, HELD AS A FILLER TABLE SO EACH SLOT
002360* CAN CARRY ITS OWN VALUE, THEN REDEFINED AS AN ARRAY FOR
002370* SUBSCRIPTED LOOKUP - SAME TECHNIQUE AS THE OLD DAY-OF-WEEK
002380* TABLE IN THE INVENTORY REPORT PROGRAM.
002390 01  WS-CURRENCY-LITERALS.
002400     05  FILLER                      PIC X(03) VALUE "EUR".
002410     05  FILLER                      PIC X(03) VALUE "USD".
002420     05  FILLER                      PIC X(03) VALUE "SEK".
002430     05  FILLER                      PIC X(03) VALUE "RUB".
002440 01  WS-CURRENCY-CODE-TABLE     REDEFINES WS-CURRENCY-LITERALS.
002450     05  WS-CURRENCY-CODE            PIC X(03) OCCURS 4 TIMES.
002460 01  WS-CURRENCY-TOTALS.
002470     05  WS-DEP-TOTAL
002480             PIC S9(11)V9(4) COMP-3 OCCURS 4 TIMES VALUE ZERO.
002490     05  WS-WD-TOTAL
002500             PIC S9(11)V9(4) COMP-3 OCCURS 4 TIMES VALUE ZERO.
002510
002520* REJECT REASON CODE LITERALS, SAME REDEFINES TECHNIQUE AS THE
002530* CURRENCY TABLE ABOVE.
002540 01  WS-REASON-LITERALS.
002550     05  FILLER                      PIC X(04) VALUE "AMT0".
002560     05  FILLER                      PIC X(04) VALUE "CURR".
002570     05  FILLER                      PIC X(04) VALUE "NBAL".
002580     05  FILLER                      PIC X(04) VALUE "FUND".
002590     05  FILLER                      PIC X(04) VALUE "SAME".
002600     05  FILLER                      PIC X(04) VALUE "RATE".
002610 01  WS-REASON-CODE-TABLE      REDEFINES WS-REASON-LITERALS.
002620     05  WS-REASON-CODE              PIC X(04) OCCURS 6 TIMES.
002630 01  WS-REJECT-TOTALS.
002640     05  WS-REJ-COUNT
002650             PIC 9(07) COMP OCCURS 6 TIMES VALUE ZERO.
002660
002670* RUN DATE AND TIME, ACCEPTED FROM THE SYSTEM CLOCK AND THEN
002680* ASSEMBLED INTO THE 26-BYTE TIMESTAMP FORMAT CARRIED ON EVERY
002690* LEDGER ROW.  WS-RUN-TIMESTAMP-FLAT IS A FLAT-TEXT REDEFINE
002700* OF THE SAME AREA SO IT CAN BE MOVED IN ONE SHOT TO
002710* TXN-TIMESTAMP-IO AND TO THE SUMMARY-REPORT LINKAGE PARAMETER.
002720 01  WS-TODAY-DATE.
002730     05  WS-TODAY-YYYY               PIC 9(04).
002740     05  WS-TODAY-MM                 PIC 9(02).
002750     05  WS-TODAY-DD                 PIC 9(02).
002760 01  WS-NOW-TIME.
002770     05  WS-NOW-HH                   PIC 9(02).
002780     05  WS-NOW-MM                   PIC 9(02).
002790     05  WS-NOW-SS                   PIC 9(02).
002800     05  WS-NOW-CS                   PIC 9(02).
002810 01  WS-RUN-TIMESTAMP.
002820     05  WS-RTS-YEAR                 PIC 9(04).
002830     05  WS-RTS-DASH1                PIC X(01) VALUE "-".
002840     05  WS-RTS-MONTH                PIC 9(02).
002850     05  WS-RTS-DASH2                PIC X(01) VALUE "-".
002860     05  WS-RTS-DAY                  PIC 9(02).
002870     05  WS-RTS-TEE                  PIC X(01) VALUE "T".
002880     05  WS-RTS-HOUR                 PIC 9(02).
002890     05  WS-RTS-COLON1               PIC X(01) VALUE ":".
002900     05  WS-RTS-MIN                  PIC 9(02).
002910     05  WS-RTS-COLON2               PIC X(01) VALUE ":".
002920     05  WS-RTS-SEC                  PIC 9(02).
002930     05  WS-RTS-DOT                  PIC X(01) VALUE ".".
002940     05  WS-RTS-CENTI                PIC 9(02).
002950     05  WS-RTS-ZONE                 PIC X(03) VALUE "Z00".
002960 01  WS-RUN-TIMESTAMP-FLAT     REDEFINES WS-RUN-TIMESTAMP.
002970     05  WS-RTS-TEXT                 PIC X(26).
002980
002990******************************************************************
003000 PROCEDURE                   DIVISION.
003010*-----------------------------------------------------------------
003020* MAIN PROCEDURE
003030*-----------------------------------------------------------------
003040 100-BALANCE-POST.
003050     PERFORM 200-INITIATE-BALANCE-POST.
003060     PERFORM 200-PROCEED-BALANCE-POST UNTIL TXN-EOF.
003070     PERFORM 200-TERMINATE-BALANCE-POST.
003080
003090     STOP RUN.
003100
003110*-----------------------------------------------------------------
003120* OPEN FILES, LOAD THE BALANCE AND RATE TABLES, ZERO THE
003130* CONTROL TOTALS, STAMP THE RUN TIMESTAMP AND READ THE FIRST
003140* TRANSACTION REQUEST.
003150*-----------------------------------------------------------------
003160 200-INITIATE-BALANCE-POST.
003170     PERFORM 300-OPEN-ALL-FILES.
003180     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
003190     PERFORM 300-STAMP-RUN-TIMESTAMP.
003200     PERFORM 300-LOAD-BALANCE-TABLE.
003210     PERFORM 300-LOAD-RATE-TABLE.
003220     PERFORM 300-READ-TXN-REQUEST-IN.
003230
003240*-----------------------------------------------------------------
003250* ONE TRANSACTION REQUEST PER CALL.  DISPATCH ON REQ-OPERATION
003260* AND READ THE NEXT REQUEST.
003270*-----------------------------------------------------------------
003280 200-PROCEED-BALANCE-POST.
003290     ADD 1 TO WS-REQUESTS-READ.
003300     EVALUATE TRUE
003310         WHEN REQ-IS-DEPOSIT-IO
003320             PERFORM 300-POST-DEPOSIT THRU 300-POST-DEPOSIT-EXIT
003330         WHEN REQ-IS-WITHDRAW-IO
003340             PERFORM 300-POST-WITHDRAWAL
003350                                 THRU 300-POST-WITHDRAWAL-EXIT
003360         WHEN REQ-IS-EXCHANGE-IO
003370             PERFORM 300-POST-EXCHANGE THRU 300-POST-EXCHANGE-EXIT
003380     END-EVALUATE.
003390     PERFORM 300-READ-TXN-REQUEST-IN.
003400
003410*-----------------------------------------------------------------
003420* REWRITE THE BALANCE TABLE, CALL THE SUMMARY REPORT AND CLOSE
003430* OUT THE RUN.
003440*-----------------------------------------------------------------
003450 200-TERMINATE-BALANCE-POST.
003460     PERFORM 300-WRITE-BALANCE-TABLE.
003470     PERFORM 300-CALL-SUMMARY-REPORT.
003480     PERFORM 300-CLOSE-ALL-FILES.
003490
003500******************************************************************
003510 300-OPEN-ALL-FILES.
003520     OPEN    INPUT   BALANCE-IN
003530             INPUT   TXN-REQUEST-IN
003540             INPUT   RATE-TABLE-IN
003550             OUTPUT  BALANCE-OUT
003560             OUTPUT  EXCEPTION-RPT-OUT
003570             EXTEND  TXN-LEDGER-OUT.
003580
003590*-----------------------------------------------------------------
003600 300-INITIALIZE-SWITCHES-AND-COUNTERS.
003610     INITIALIZE SWITCHES-AND-COUNTERS.
003620     INITIALIZE WS-CONTROL-TOTALS.
003630     MOVE ZERO TO WS-BALANCE-COUNT.
003640     MOVE ZERO TO WS-RATE-COUNT.
003650     MOVE ZERO TO WS-NEXT-TXN-ID.
003660
003670*-----------------------------------------------------------------
003680* THIS SHOP STAMPS EVERY LEDGER ROW WITH THE RUN TIMESTAMP,
003690* NOT THE TIME THE INDIVIDUAL ROW WAS WRITTEN.                    JP961114
003700*-----------------------------------------------------------------
003710 300-STAMP-RUN-TIMESTAMP.
003720     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
003730     ACCEPT WS-NOW-TIME FROM TIME.
003740     MOVE WS-TODAY-YYYY TO WS-RTS-YEAR.
003750     MOVE WS-TODAY-MM   TO WS-RTS-MONTH.
003760     MOVE WS-TODAY-DD   TO WS-RTS-DAY.
003770     MOVE WS-NOW-HH     TO WS-RTS-HOUR.
003780     MOVE WS-NOW-MM     TO WS-RTS-MIN.
003790     MOVE WS-NOW-SS     TO WS-RTS-SEC.
003800     MOVE WS-NOW-CS     TO WS-RTS-CENTI.
003810
003820*-----------------------------------------------------------------
003830 300-LOAD-BALANCE-TABLE.
003840     PERFORM 400-READ-BALANCE-IN.
003850     PERFORM 400-ADD-BALANCE-ROW UNTIL BALANCE-IN-EOF.
003860
003870*-----------------------------------------------------------------
003880 300-LOAD-RATE-TABLE.
003890     PERFORM 400-READ-RATE-TABLE-IN.
003900     PERFORM 400-ADD-RATE-ROW UNTIL RATE-IN-EOF.
003910
003920*-----------------------------------------------------------------
003930 300-READ-TXN-REQUEST-IN.
003940     READ TXN-REQUEST-IN
003950             AT END      MOVE "Y" TO TXN-EOF-SW.
003960
003970*-----------------------------------------------------------------
003980* DEPOSIT - AMT0 IF THE AMOUNT IS NOT POSITIVE, CURR IF THE       RH870402
003990* CURRENCY IS NOT ONE OF THE FOUR SUPPORTED CODES.  A DEPOSIT     RH870402
004000* CREATES THE BALANCE ROW IF ONE DOES NOT ALREADY EXIST.          RH870402
004010*-----------------------------------------------------------------
004020 300-POST-DEPOSIT.
004030     IF REQ-AMOUNT-IO NOT GREATER THAN ZERO
004040         MOVE "AMT0" TO WS-REJ-REASON
004050         MOVE "REQUEST AMOUNT MUST BE GREATER THAN ZERO"
004060                                 TO WS-REJ-TEXT
004070         GO TO 300-POST-DEPOSIT-REJECT.
004080     MOVE REQ-CURRENCY-IO TO WS-SEARCH-CURRENCY.
004090     PERFORM 400-VALIDATE-CURRENCY-CODE.
004100     IF WS-CURRENCY-INVALID
004110         MOVE "CURR" TO WS-REJ-REASON
004120         MOVE "CURRENCY IS NOT ONE OF THE SUPPORTED CODES"
004130                                 TO WS-REJ-TEXT
004140         GO TO 300-POST-DEPOSIT-REJECT.
004150     PERFORM 400-FIND-OR-CREATE-BALANCE-ROW.
004160     ADD REQ-AMOUNT-IO TO WS-BAL-AMOUNT(WS-FOUND-SUB).
004170     MOVE "DEPOSIT"        TO WS-LEDGER-TYPE-WK.
004180     MOVE REQ-CURRENCY-IO  TO WS-LEDGER-CURRENCY-WK.
004190     MOVE REQ-AMOUNT-IO    TO WS-LEDGER-AMOUNT-WK.
004200     PERFORM 400-POST-LEDGER-ROW.
004210     PERFORM 400-ADD-DEPOSIT-TOTAL.
004220     ADD 1 TO WS-DEPOSITS-POSTED.
004230     ADD 1 TO WS-REQUESTS-POSTED.
004240     GO TO 300-POST-DEPOSIT-EXIT.
004250 300-POST-DEPOSIT-REJECT.
004260     PERFORM 400-REJECT-REQUEST.
004270 300-POST-DEPOSIT-EXIT.
004280     EXIT.
004290
004300*-----------------------------------------------------------------
004310* WITHDRAWAL - AMT0 IF THE AMOUNT IS NOT POSITIVE, NBAL IF NO     RH870402
004320* BALANCE ROW EXISTS FOR THE ACCOUNT/CURRENCY, FUND IF THE        RH870630
004330* BALANCE IS LESS THAN THE REQUESTED AMOUNT.                      RH870630
004340*-----------------------------------------------------------------
004350 300-POST-WITHDRAWAL.
004360     IF REQ-AMOUNT-IO NOT GREATER THAN ZERO
004370         MOVE "AMT0" TO WS-REJ-REASON
004380         MOVE "REQUEST AMOUNT MUST BE GREATER THAN ZERO"
004390                                 TO WS-REJ-TEXT
004400         GO TO 300-POST-WITHDRAWAL-REJECT.
004410     MOVE REQ-CURRENCY-IO TO WS-SEARCH-CURRENCY.
004420     PERFORM 400-FIND-BALANCE-ROW.
004430     IF WS-BALANCE-NOT-FOUND
004440         MOVE "NBAL" TO WS-REJ-REASON
004450         MOVE "NO BALANCE ON FILE FOR THIS ACCOUNT/CURRENCY"
004460                                 TO WS-REJ-TEXT
004470         GO TO 300-POST-WITHDRAWAL-REJECT.
004480     IF WS-BAL-AMOUNT(WS-FOUND-SUB) LESS THAN REQ-AMOUNT-IO
004490         MOVE "FUND" TO WS-REJ-REASON
004500         MOVE "INSUFFICIENT FUNDS FOR THIS WITHDRAWAL"
004510                                 TO WS-REJ-TEXT
004520         GO TO 300-POST-WITHDRAWAL-REJECT.
004530     SUBTRACT REQ-AMOUNT-IO FROM WS-BAL-AMOUNT(WS-FOUND-SUB).
004540     MOVE "WITHDRAWAL"    TO WS-LEDGER-TYPE-WK.
004550     MOVE REQ-CURRENCY-IO  TO WS-LEDGER-CURRENCY-WK.
004560     MOVE REQ-AMOUNT-IO    TO WS-LEDGER-AMOUNT-WK.
004570     PERFORM 400-POST-LEDGER-ROW.
004580     PERFORM 400-ADD-WITHDRAW-TOTAL.
004590     ADD 1 TO WS-WITHDRAWALS-POSTED.
004600     ADD 1 TO WS-REQUESTS-POSTED.
004610     GO TO 300-POST-WITHDRAWAL-EXIT.
004620 300-POST-WITHDRAWAL-REJECT.
004630     PERFORM 400-REJECT-REQUEST.
004640 300-POST-WITHDRAWAL-EXIT.
004650     EXIT.
004660
004670*-----------------------------------------------------------------
004680* EXCHANGE - AMT0/SAME/NBAL/FUND AS ABOVE, PLUS RATE IF NO        TO890911
004690* RATE IS ON FILE FOR THE CURRENCY PAIR.  SAME IS TESTED          DA030327
004700* BEFORE THE BALANCE LOOKUP - SEE 2003-03-27 BELOW.               DA030327
004710*-----------------------------------------------------------------
004720 300-POST-EXCHANGE.
004730     IF REQ-AMOUNT-IO NOT GREATER THAN ZERO
004740         MOVE "AMT0" TO WS-REJ-REASON
004750         MOVE "REQUEST AMOUNT MUST BE GREATER THAN ZERO"
004760                                 TO WS-REJ-TEXT
004770         GO TO 300-POST-EXCHANGE-REJECT.
004780     IF REQ-CURRENCY-IO EQUAL REQ-TO-CURRENCY-IO
004790         MOVE "SAME" TO WS-REJ-REASON                             DA030327
004800         MOVE "SOURCE AND TARGET CURRENCY MUST DIFFER"            DA030327
004810                                 TO WS-REJ-TEXT                   DA030327
004820         GO TO 300-POST-EXCHANGE-REJECT.                          DA030327
004830     MOVE REQ-CURRENCY-IO TO WS-SEARCH-CURRENCY.
004840     PERFORM 400-FIND-BALANCE-ROW.
004850     IF WS-BALANCE-NOT-FOUND
004860         MOVE "NBAL" TO WS-REJ-REASON
004870         MOVE "NO BALANCE ON FILE FOR THIS ACCOUNT/CURRENCY"
004880                                 TO WS-REJ-TEXT
004890         GO TO 300-POST-EXCHANGE-REJECT.
004900     IF WS-BAL-AMOUNT(WS-FOUND-SUB) LESS THAN REQ-AMOUNT-IO
004910         MOVE "FUND" TO WS-REJ-REASON
004920         MOVE "INSUFFICIENT FUNDS FOR THIS EXCHANGE"
004930                                 TO WS-REJ-TEXT
004940         GO TO 300-POST-EXCHANGE-REJECT.
004950     MOVE WS-FOUND-SUB TO WS-SOURCE-SUB.
004960     CALL "ExchangeCalc" USING REQ-CURRENCY-IO
004970                                 REQ-TO-CURRENCY-IO
004980                                 REQ-AMOUNT-IO
004990                                 WS-RATE-COUNT
005000                                 WS-RATE-ENTRY
005010                                 WS-CONVERTED-AMOUNT
005020                                 WS-RATE-FOUND-SW.
005030     IF WS-RATE-NOT-FOUND
005040         MOVE "RATE" TO WS-REJ-REASON
005050         MOVE "NO EXCHANGE RATE ON FILE FOR THIS PAIR"
005060                                 TO WS-REJ-TEXT
005070         GO TO 300-POST-EXCHANGE-REJECT.
005080     SUBTRACT REQ-AMOUNT-IO FROM WS-BAL-AMOUNT(WS-SOURCE-SUB).
005090     MOVE REQ-TO-CURRENCY-IO TO WS-SEARCH-CURRENCY.
005100     PERFORM 400-FIND-OR-CREATE-BALANCE-ROW.
005110     ADD WS-CONVERTED-AMOUNT TO WS-BAL-AMOUNT(WS-FOUND-SUB).
005120     MOVE "EXCH-FROM"      TO WS-LEDGER-TYPE-WK.
005130     MOVE REQ-CURRENCY-IO    TO WS-LEDGER-CURRENCY-WK.
005140     MOVE REQ-AMOUNT-IO      TO WS-LEDGER-AMOUNT-WK.
005150     PERFORM 400-POST-LEDGER-ROW.
005160     MOVE "EXCH-TO"        TO WS-LEDGER-TYPE-WK.
005170     MOVE REQ-TO-CURRENCY-IO TO WS-LEDGER-CURRENCY-WK.
005180     MOVE WS-CONVERTED-AMOUNT TO WS-LEDGER-AMOUNT-WK.
005190     PERFORM 400-POST-LEDGER-ROW.
005200     ADD 1 TO WS-EXCHANGES-POSTED.
005210     ADD 1 TO WS-REQUESTS-POSTED.
005220     GO TO 300-POST-EXCHANGE-EXIT.
005230 300-POST-EXCHANGE-REJECT.
005240     PERFORM 400-REJECT-REQUEST.
005250 300-POST-EXCHANGE-EXIT.
005260     EXIT.
005270
005280*-----------------------------------------------------------------
005290 300-WRITE-BALANCE-TABLE.
005300     MOVE 1 TO WS-BAL-SUB.
005310     PERFORM 400-WRITE-BALANCE-ROW
005320         UNTIL WS-BAL-SUB GREATER THAN WS-BALANCE-COUNT.
005330
005340*-----------------------------------------------------------------
005350* CALLED AT END OF RUN - SEE CHANGE LOG 1996-11-14.               JP961114
005360*-----------------------------------------------------------------
005370 300-CALL-SUMMARY-REPORT.
005380     CALL "SummaryReport" USING WS-CONTROL-TOTALS
005390                                 WS-CURRENCY-CODE-TABLE
005400                                 WS-CURRENCY-TOTALS
005410                                 WS-REASON-CODE-TABLE
005420                                 WS-REJECT-TOTALS
005430                                 WS-RUN-TIMESTAMP-FLAT.
005440
005450*-----------------------------------------------------------------
005460 300-CLOSE-ALL-FILES.
005470     CLOSE   BALANCE-IN
005480             TXN-REQUEST-IN
005490             RATE-TABLE-IN
005500             BALANCE-OUT
005510             EXCEPTION-RPT-OUT
005520             TXN-LEDGER-OUT.
005530
005540******************************************************************
005550 400-READ-BALANCE-IN.
005560     READ BALANCE-IN
005570             AT END      MOVE "Y" TO BALANCE-IN-EOF-SW.
005580
005590*-----------------------------------------------------------------
005600 400-ADD-BALANCE-ROW.
005610     ADD 1 TO WS-BALANCE-COUNT.
005620     MOVE BAL-ACCOUNT-ID-IN
005630                     TO WS-BAL-ACCOUNT-ID(WS-BALANCE-COUNT).
005640     MOVE BAL-CURRENCY-CODE-IN
005650                     TO WS-BAL-CURRENCY-CODE(WS-BALANCE-COUNT).
005660     MOVE BAL-AMOUNT-IN
005670                     TO WS-BAL-AMOUNT(WS-BALANCE-COUNT).
005680     MOVE "A"        TO WS-BAL-ROW-STATUS(WS-BALANCE-COUNT).
005690     PERFORM 400-READ-BALANCE-IN.
005700
005710*-----------------------------------------------------------------
005720 400-READ-RATE-TABLE-IN.
005730     READ RATE-TABLE-IN
005740             AT END      MOVE "Y" TO RATE-IN-EOF-SW.
005750
005760*-----------------------------------------------------------------
005770 400-ADD-RATE-ROW.
005780     ADD 1 TO WS-RATE-COUNT.
005790     MOVE RATE-FROM-IN  TO WS-RATE-FROM(WS-RATE-COUNT).
005800     MOVE RATE-TO-IN    TO WS-RATE-TO(WS-RATE-COUNT).
005810     MOVE RATE-VALUE-IN TO WS-RATE-VALUE(WS-RATE-COUNT).
005820     PERFORM 400-READ-RATE-TABLE-IN.
005830
005840*-----------------------------------------------------------------
005850* LINEAR SCAN OF THE BALANCE TABLE FOR REQ-ACCOUNT-ID-IO AND
005860* WS-SEARCH-CURRENCY.  CALLER SETS WS-SEARCH-CURRENCY FIRST.
005870*-----------------------------------------------------------------
005880 400-FIND-BALANCE-ROW.
005890     MOVE "N" TO WS-BAL-FOUND-SW.
005900     MOVE REQ-ACCOUNT-ID-IO TO WS-SEARCH-ACCOUNT-ID.
005910     MOVE 1 TO WS-BAL-SUB.
005920     PERFORM 500-SCAN-BALANCE-ROW
005930         UNTIL WS-BAL-SUB GREATER THAN WS-BALANCE-COUNT
005940            OR WS-BALANCE-FOUND.
005950     IF WS-BALANCE-FOUND
005960         MOVE WS-BAL-SUB TO WS-FOUND-SUB.
005970
005980*-----------------------------------------------------------------
005990 400-FIND-OR-CREATE-BALANCE-ROW.
006000     PERFORM 400-FIND-BALANCE-ROW.
006010     IF WS-BALANCE-NOT-FOUND
006020         ADD 1 TO WS-BALANCE-COUNT
006030         MOVE WS-SEARCH-ACCOUNT-ID
006040                 TO WS-BAL-ACCOUNT-ID(WS-BALANCE-COUNT)
006050         MOVE WS-SEARCH-CURRENCY
006060                 TO WS-BAL-CURRENCY-CODE(WS-BALANCE-COUNT)
006070         MOVE ZERO TO WS-BAL-AMOUNT(WS-BALANCE-COUNT)
006080         MOVE "A"  TO WS-BAL-ROW-STATUS(WS-BALANCE-COUNT)
006090         MOVE WS-BALANCE-COUNT TO WS-FOUND-SUB.
006100
006110*-----------------------------------------------------------------
006120 400-VALIDATE-CURRENCY-CODE.
006130     IF REQ-CURRENCY-IO EQUAL "EUR" OR REQ-CURRENCY-IO EQUAL
006140             "USD" OR REQ-CURRENCY-IO EQUAL "SEK" OR
006150             REQ-CURRENCY-IO EQUAL "RUB"
006160         MOVE "Y" TO WS-CURRENCY-VALID-SW
006170     ELSE
006180         MOVE "N" TO WS-CURRENCY-VALID-SW.
006190
006200*-----------------------------------------------------------------
006210 400-REJECT-REQUEST.
006220     MOVE REQ-ACCOUNT-ID-IO TO EXC-ACCOUNT-ID-IO.
006230     MOVE REQ-OPERATION-IO  TO EXC-OPERATION-IO.
006240     MOVE WS-REJ-REASON     TO EXC-REASON-CODE-IO.
006250     MOVE WS-REJ-TEXT       TO EXC-REASON-TEXT-IO.
006260     WRITE EXCEPTION-RECORD-IO.
006270     ADD 1 TO WS-REQUESTS-REJECTED.
006280     PERFORM 400-ADD-REJECT-TOTAL.
006290
006300*-----------------------------------------------------------------
006310 400-POST-LEDGER-ROW.
006320     ADD 1 TO WS-NEXT-TXN-ID.
006330     MOVE WS-NEXT-TXN-ID       TO TXN-ID-IO.
006340     MOVE REQ-ACCOUNT-ID-IO    TO TXN-ACCOUNT-ID-IO.
006350     MOVE WS-LEDGER-TYPE-WK    TO TXN-TYPE-IO.
006360     MOVE WS-LEDGER-CURRENCY-WK TO TXN-CURRENCY-IO.
006370     MOVE WS-LEDGER-AMOUNT-WK  TO TXN-AMOUNT-IO.
006380     MOVE WS-RTS-TEXT          TO TXN-TIMESTAMP-IO.
006390     PERFORM 400-BUILD-LEDGER-DESCRIPTION.
006400     WRITE LEDGER-RECORD-IO.
006410
006420*-----------------------------------------------------------------
006430 400-BUILD-LEDGER-DESCRIPTION.
006440     MOVE WS-LEDGER-AMOUNT-WK TO WS-AMOUNT-EDIT.
006450     EVALUATE WS-LEDGER-TYPE-WK
006460         WHEN "DEPOSIT"
006470             STRING "DEPOSIT OF "        DELIMITED BY SIZE
006480                    WS-AMOUNT-EDIT        DELIMITED BY SIZE
006490                    " " WS-LEDGER-CURRENCY-WK DELIMITED BY SIZE
006500                    INTO TXN-DESCRIPTION-IO
006510         WHEN "WITHDRAWAL"
006520             STRING "WITHDRAWAL OF "     DELIMITED BY SIZE
006530                    WS-AMOUNT-EDIT        DELIMITED BY SIZE
006540                    " " WS-LEDGER-CURRENCY-WK DELIMITED BY SIZE
006550                    INTO TXN-DESCRIPTION-IO
006560         WHEN "EXCH-FROM"
006570             STRING "EXCHANGE FROM "     DELIMITED BY SIZE
006580                    WS-AMOUNT-EDIT        DELIMITED BY SIZE
006590                    " " WS-LEDGER-CURRENCY-WK DELIMITED BY SIZE
006600                    INTO TXN-DESCRIPTION-IO
006610         WHEN "EXCH-TO"
006620             STRING "EXCHANGE TO "       DELIMITED BY SIZE
006630                    WS-AMOUNT-EDIT        DELIMITED BY SIZE
006640                    " " WS-LEDGER-CURRENCY-WK DELIMITED BY SIZE
006650                    INTO TXN-DESCRIPTION-IO
006660     END-EVALUATE.
006670
006680*-----------------------------------------------------------------
006690 400-ADD-DEPOSIT-TOTAL.
006700     MOVE REQ-CURRENCY-IO TO WS-SEARCH-CURRENCY.
006710     PERFORM 500-FIND-CURRENCY-INDEX.
006720     ADD REQ-AMOUNT-IO TO WS-DEP-TOTAL(WS-CURR-IDX).
006730
006740*-----------------------------------------------------------------
006750 400-ADD-WITHDRAW-TOTAL.
006760     MOVE REQ-CURRENCY-IO TO WS-SEARCH-CURRENCY.
006770     PERFORM 500-FIND-CURRENCY-INDEX.
006780     ADD REQ-AMOUNT-IO TO WS-WD-TOTAL(WS-CURR-IDX).
006790
006800*-----------------------------------------------------------------
006810 400-ADD-REJECT-TOTAL.
006820     PERFORM 500-FIND-REASON-INDEX.
006830     ADD 1 TO WS-REJ-COUNT(WS-REASON-IDX).
006840
006850*-----------------------------------------------------------------
006860 400-WRITE-BALANCE-ROW.
006870     MOVE WS-BAL-ACCOUNT-ID(WS-BAL-SUB)
006880                         TO BAL-ACCOUNT-ID-OUT.
006890     MOVE WS-BAL-CURRENCY-CODE(WS-BAL-SUB)
006900                         TO BAL-CURRENCY-CODE-OUT.
006910     MOVE WS-BAL-AMOUNT(WS-BAL-SUB)
006920                         TO BAL-AMOUNT-OUT.
006930     WRITE BALANCE-RECORD-OUT.
006940     ADD 1 TO WS-BAL-SUB.
006950
006960******************************************************************
006970 500-SCAN-BALANCE-ROW.
006980     IF WS-BAL-ACCOUNT-ID(WS-BAL-SUB) EQUAL WS-SEARCH-ACCOUNT-ID
006990        AND WS-BAL-CURRENCY-CODE(WS-BAL-SUB) EQUAL
007000                                          WS-SEARCH-CURRENCY
007010         MOVE "Y" TO WS-BAL-FOUND-SW
007020     ELSE
007030         ADD 1 TO WS-BAL-SUB.
007040
007050*-----------------------------------------------------------------
007060 500-FIND-CURRENCY-INDEX.
007070     MOVE "N" TO WS-IDX-FOUND-SW.
007080     MOVE 1 TO WS-CURR-IDX.
007090     PERFORM 600-SCAN-CURRENCY-SLOT
007100         UNTIL WS-CURR-IDX GREATER THAN 4 OR WS-IDX-FOUND.
007110
007120*-----------------------------------------------------------------
007130 500-FIND-REASON-INDEX.
007140     MOVE "N" TO WS-IDX-FOUND-SW.
007150     MOVE 1 TO WS-REASON-IDX.
007160     PERFORM 600-SCAN-REASON-SLOT
007170         UNTIL WS-REASON-IDX GREATER THAN 6 OR WS-IDX-FOUND.
007180
007190******************************************************************
007200 600-SCAN-CURRENCY-SLOT.
007210     IF WS-CURRENCY-CODE(WS-CURR-IDX) EQUAL WS-SEARCH-CURRENCY
007220         MOVE "Y" TO WS-IDX-FOUND-SW
007230     ELSE
007240         ADD 1 TO WS-CURR-IDX.
007250
007260*-----------------------------------------------------------------
007270 600-SCAN-REASON-SLOT.
007280     IF WS-REASON-CODE(WS-REASON-IDX) EQUAL WS-REJ-REASON
007290         MOVE "Y" TO WS-IDX-FOUND-SW
007300     ELSE
007310         ADD 1 TO WS-REASON-IDX.
007320
