000100* ----------------------------------------------------------------
000110* LEDGERRECORD.CPY
000120*    TRANSACTION LEDGER RECORD - ONE ROW WRITTEN FOR EVERY
000130*    REQUEST ACTUALLY POSTED (NOT FOR REJECTED REQUESTS).  AN
000140*    EXCHANGE POSTS TWO ROWS - ONE EXCH-FROM AND ONE EXCH-TO.
000150*    COPIED INTO THE FD FOR TXN-LEDGER-OUT IN BALANCE-POST.
000160*    TXN-TYPE-IO IS ONLY X(12) WIDE SO THE EXCHANGE LEG CODES
000170*    ARE SHORTENED TO EXCH-FROM / EXCH-TO - SEE 400-POST-LEDGER-
000180*    ROW FOR THE MOVE.
000190*
000200*    MAINTENANCE.
000210*      1987-04-02  RH  INITIAL COPYBOOK.
000220*      1990-02-19  TO  ADDED TXN-DESCRIPTION-IO FOR AUDIT
000230*                      NARRATIVE (REQUEST ADR-140).
000240*      1994-07-08  JP  WIDENED TXN-ID-IO TO 9 DIGITS - OLD
000250*                      7-DIGIT COUNTER WRAPPED AT BRANCH 12.
000260* ----------------------------------------------------------------
000270
000280 01  LEDGER-RECORD-IO.
000290     05  TXN-ID-IO                   PIC 9(09).
000300     05  TXN-ACCOUNT-ID-IO           PIC X(36).
000310     05  TXN-TYPE-IO                 PIC X(12).
000320         88  TXN-TYPE-DEPOSIT-IO         VALUE "DEPOSIT".
000330         88  TXN-TYPE-WITHDRAWAL-IO      VALUE "WITHDRAWAL".
000340         88  TXN-TYPE-EXCH-FROM-IO       VALUE "EXCH-FROM".
000350         88  TXN-TYPE-EXCH-TO-IO         VALUE "EXCH-TO".
000360     05  TXN-CURRENCY-IO             PIC X(03).
000370     05  TXN-AMOUNT-IO               PIC S9(13)V9(4).
000380     05  TXN-TIMESTAMP-IO            PIC X(26).
000390     05  TXN-DESCRIPTION-IO          PIC X(60).
000400*    RESERVED FOR FUTURE LEDGER FIELDS (TELLER ID, BRANCH).
000410     05  FILLER                      PIC X(06).
