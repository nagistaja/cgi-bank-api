000100******************************************************************
000110* THIS PROGRAM IS TO COMPUTE THE CONVERTED AMOUNT FOR A
000120*    CURRENCY EXCHANGE REQUEST USING THE EXCHANGE RATE TABLE
000130*    PASSED IN FROM BALANCE-POST.
000140**
000150* USED FILE
000160*    - NONE.  SUBPROGRAM - RECEIVES ITS RATE TABLE BY REFERENCE
000170*      FROM THE CALLING PROGRAM, BALANCE-POST.
000180**
000190* CHANGE LOG.
000200*   1989-09-11  TO  INITIAL WRITE-UP FOR EXCHANGE REQUEST         TO890911
000210*                   SUPPORT PER REQUEST ADR-114.                  TO890911
000220*   1991-05-06  JP  CORRECTED SCAN - A REQUEST FOR A PAIR NOT     JP910506
000230*                   ON FILE WAS FALLING THROUGH TO THE LAST       JP910506
000240*                   ROW SCANNED INSTEAD OF SETTING THE NOT-       JP910506
000250*                   FOUND SWITCH.  AUDIT FINDING 91-22.           JP910506
000260*   1994-07-08  JP  NO CHANGE REQUIRED FOR THE TXN-ID WIDENING    JP940708
000270*                   ON BALANCE-POST - NOTED FOR THE RECORD.       JP940708
000280*   1996-11-14  JP  CONFIRMED COMP-3 WORKING FIELDS ROUND THE     JP961114
000290*                   SAME WAY ON THE NEW 9021 AS ON THE 4341.      JP961114
000300*   1998-09-02  MS  Y2K REVIEW - PROGRAM CARRIES NO DATE          MS980902
000310*                   FIELDS.  NO CHANGE REQUIRED.  LOGGED FOR      MS980902
000320*                   THE CORPORATE Y2K INVENTORY.                  MS980902
000330*   2003-03-27  DA  NO CHANGE - REVIEWED WHILE ADDING THE SAME-   DA030327
000340*                   CURRENCY EDIT TO BALANCE-POST.  CONFIRMED     DA030327
000350*                   THIS PROGRAM IS NEVER CALLED FOR A SAME-      DA030327
000360*                   CURRENCY PAIR.                                DA030327
000370******************************************************************
000380
000390 IDENTIFICATION              DIVISION.
000400*-----------------------------------------------------------------
000410 PROGRAM-ID.                 EXCHANGE-CALC.
000420 AUTHOR.                     T. OKONKWO.
000430 INSTALLATION.                MIDLAND TRUST BANK - EDP CENTER.
000440 DATE-WRITTEN.                SEPTEMBER 11, 1989.
000450 DATE-COMPILED.
000460 SECURITY.                    COMPANY CONFIDENTIAL - EDP AND
000470                               INTERNAL AUDIT ACCESS ONLY.
000480
000490******************************************************************
000500 ENVIRONMENT                 DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION               SECTION.
000530 SOURCE-COMPUTER.             IBM-4341.
000540 SPECIAL-NAMES.               C01 IS TOP-OF-FORM.
000550
000560******************************************************************
000570 DATA                        DIVISION.
000580*-----------------------------------------------------------------
000590 WORKING-STORAGE             SECTION.
000600*-----------------------------------------------------------------
000610* SCAN WORK AREAS.
000620*-----------------------------------------------------------------
000630 01  WS-SCAN-WORK.
000640     05  WS-SCAN-IDX                 PIC 9(03) COMP.
000650     05  WS-FOUND-SW                 PIC X(01).
000660         88  WS-RATE-ROW-FOUND           VALUE "Y".
000670         88  WS-RATE-ROW-NOT-FOUND       VALUE "N".
000680     05  FILLER                      PIC X(05).
000690
000700*-----------------------------------------------------------------
000710* PACKED-DECIMAL DUMP VIEWS - EDP OPERATIONS PULLS THESE IN A
000720* HEX DUMP WHEN A CONVERSION LOOKS WRONG ON THE REPORT.  SEE      JP961114
000730* CHANGE LOG 1996-11-14.                                          JP961114
000740*-----------------------------------------------------------------
000750 01  WS-WORK-AMOUNT.
000760     05  WS-WORK-AMOUNT-PACKED       PIC S9(13)V9(4) COMP-3.
000770 01  WS-WORK-AMOUNT-DUMP    REDEFINES WS-WORK-AMOUNT.
000780     05  WS-WORK-AMOUNT-BYTES        PIC X(09).
000790
000800 01  WS-WORK-RATE-VALUE.
000810     05  WS-WORK-RATE-PACKED         PIC S9(04)V9(8) COMP-3.
000820 01  WS-WORK-RATE-VALUE-DUMP REDEFINES WS-WORK-RATE-VALUE.
000830     05  WS-WORK-RATE-BYTES          PIC X(07).
000840
000850 01  WS-WORK-CONVERTED.
000860     05  WS-WORK-CONVERTED-PACKED    PIC S9(13)V9(4) COMP-3.
000870 01  WS-WORK-CONVERTED-DUMP REDEFINES WS-WORK-CONVERTED.
000880     05  WS-WORK-CONVERTED-BYTES     PIC X(09).
000890
000900******************************************************************
000910 LINKAGE                     SECTION.
000920*-----------------------------------------------------------------
000930 01  LK-FROM-CURRENCY            PIC X(03).
000940 01  LK-TO-CURRENCY              PIC X(03).
000950 01  LK-AMOUNT                   PIC S9(13)V9(4).
000960
000970* LK-RATE-COUNT/LK-RATE-ENTRY MUST LAY OUT IDENTICALLY TO
000980* WS-RATE-COUNT/WS-RATE-ENTRY IN BALANCE-POST - THE TABLE IS
000990* PASSED BY REFERENCE, NOT COPIED.
001000 01  LK-RATE-COUNT                PIC 9(03) COMP.
001010 01  LK-RATE-TABLE.
001020     05  LK-RATE-ENTRY           OCCURS 1 TO 12 TIMES
001030                                 DEPENDING ON LK-RATE-COUNT.
001040         10  LK-RATE-FROM            PIC X(03).
001050         10  LK-RATE-TO              PIC X(03).
001060         10  LK-RATE-VALUE           PIC S9(04)V9(8) COMP-3.
001070
001080 01  LK-CONVERTED-AMOUNT         PIC S9(13)V9(4) COMP-3.
001090 01  LK-RATE-FOUND-SW            PIC X(01).
001100     88  LK-RATE-WAS-FOUND           VALUE "Y".
001110     88  LK-RATE-WAS-NOT-FOUND       VALUE "N".
001120
001130******************************************************************
001140 PROCEDURE                   DIVISION    USING LK-FROM-CURRENCY
001150                                               LK-TO-CURRENCY
001160                                               LK-AMOUNT
001170                                               LK-RATE-COUNT
001180                                               LK-RATE-TABLE
001190                                               LK-CONVERTED-AMOUNT
001200                                               LK-RATE-FOUND-SW.
001210*-----------------------------------------------------------------
001220* MAIN PROCEDURE
001230*-----------------------------------------------------------------
001240 100-EXCHANGE-CALCULATION.
001250     MOVE "N" TO LK-RATE-FOUND-SW.
001260     PERFORM 200-FIND-RATE-ROW.
001270     IF LK-RATE-WAS-FOUND
001280         MOVE LK-AMOUNT TO WS-WORK-AMOUNT-PACKED
001290         COMPUTE WS-WORK-CONVERTED-PACKED ROUNDED =
001300             WS-WORK-AMOUNT-PACKED * WS-WORK-RATE-PACKED
001310         MOVE WS-WORK-CONVERTED-PACKED TO LK-CONVERTED-AMOUNT.
001320
001330     EXIT    PROGRAM.
001340
001350*-----------------------------------------------------------------
001360* LINEAR SCAN OF THE RATE TABLE FOR THE FROM/TO PAIR.  THE        JP910506
001370* TABLE IS NOT SORTED ON ANY KEY, SO NO SEARCH ALL HERE.          JP910506
001380*-----------------------------------------------------------------
001390 200-FIND-RATE-ROW.
001400     MOVE 1 TO WS-SCAN-IDX.
001410     MOVE "N" TO WS-FOUND-SW.
001420     PERFORM 300-SCAN-RATE-ROW
001430         UNTIL WS-SCAN-IDX GREATER THAN LK-RATE-COUNT
001440            OR WS-RATE-ROW-FOUND.
001450     IF WS-RATE-ROW-FOUND
001460         MOVE LK-RATE-VALUE(WS-SCAN-IDX) TO WS-WORK-RATE-PACKED
001470         MOVE "Y" TO LK-RATE-FOUND-SW.
001480
001490*-----------------------------------------------------------------
001500 300-SCAN-RATE-ROW.
001510     IF LK-RATE-FROM(WS-SCAN-IDX) EQUAL LK-FROM-CURRENCY
001520        AND LK-RATE-TO(WS-SCAN-IDX) EQUAL LK-TO-CURRENCY
001530         MOVE "Y" TO WS-FOUND-SW
001540     ELSE
001550         ADD 1 TO WS-SCAN-IDX.
