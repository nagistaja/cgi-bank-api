000100* ----------------------------------------------------------------
000110* REQUESTRECORD.CPY
000120*    TRANSACTION REQUEST RECORD - ONE ROW PER REQUESTED DEPOSIT,
000130*    WITHDRAWAL OR EXCHANGE OPERATION SUBMITTED TO THE BALANCE
000140*    POSTING RUN.  COPIED INTO THE FD FOR TXN-REQUEST-IN IN
000150*    BALANCE-POST.  REQUESTS ARE PROCESSED IN THE ORDER THEY
000160*    APPEAR IN THE FILE - THIS COPYBOOK CARRIES NO KEY FIELDS.
000170*
000180*    MAINTENANCE.
000190*      1987-04-02  RH  INITIAL COPYBOOK FOR ACCOUNT SERVICE
000200*                      CONVERSION (DEPOSIT/WITHDRAW ONLY).
000210*      1989-09-11  TO  ADDED REQ-TO-CURRENCY FOR EXCHANGE
000220*                      REQUESTS (REQUEST TYPES ADR-114).
000230* ----------------------------------------------------------------
000240
000250 01  REQUEST-RECORD-IO.
000260     05  REQ-ACCOUNT-ID-IO           PIC X(36).
000270     05  REQ-OPERATION-IO            PIC X(08).
000280         88  REQ-IS-DEPOSIT-IO           VALUE "DEPOSIT ".
000290         88  REQ-IS-WITHDRAW-IO          VALUE "WITHDRAW".
000300         88  REQ-IS-EXCHANGE-IO          VALUE "EXCHANGE".
000310     05  REQ-CURRENCY-IO             PIC X(03).
000320     05  REQ-TO-CURRENCY-IO          PIC X(03).
000330     05  REQ-AMOUNT-IO               PIC S9(13)V9(4).
000340*    RESERVED FOR FUTURE REQUEST-LEVEL FIELDS (BATCH ID, CHANNEL).
000350     05  FILLER                      PIC X(05).
