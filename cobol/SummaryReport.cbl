000100******************************************************************
000110* THIS PROGRAM IS TO PRINT THE CONTROL SUMMARY REPORT FOR THE
000120*    DAILY BALANCE POSTING RUN - REQUEST COUNTS, CURRENCY
000130*    TOTALS AND REJECTION TOTALS BY REASON CODE.
000140**
000150* USED FILE
000160*    - CONTROL SUMMARY REPORT FILE (OUT): SUMMARY.TXT
000170**
000180* CHANGE LOG.
000190*   1994-12-01  JP  INITIAL WRITE-UP - SPLIT OUT OF BALANCE-      JP941201
000200*                   POST SO OPERATIONS CAN RERUN THE SUMMARY      JP941201
000210*                   WITHOUT RERUNNING THE WHOLE POSTING JOB.      JP941201
000220*   1998-09-02  MS  Y2K REVIEW - RUN-DATE-TIME CARRIES A FOUR-    MS980902
000230*                   DIGIT YEAR ALREADY.  NO CHANGE REQUIRED.      MS980902
000240*   1999-01-11  MS  Y2K REMEDIATION SIGNOFF - PRINTED TITLE       MS990111
000250*                   LINE LIKEWISE FOUR-DIGIT.  CLOSED AUDIT       MS990111
000260*                   ITEM Y2K-0049.                                MS990111
000270*   2003-03-27  DA  ADDED THE SAME-CURRENCY REJECTION BUCKET      DA030327
000280*                   (REASON CODE SAME) TO THE REASON TOTALS       DA030327
000290*                   TABLE AND ROW PRINT.                          DA030327
000300*   2003-04-15  DA  SUPPRESSED CURRENCY AND REASON-CODE DETAIL    DA030415
000310*                   LINES WHEN THE ACCUMULATOR IS ZERO - IDLE     DA030415
000320*                   CURRENCIES AND REASON CODES NO LONGER PRINT   DA030415
000330*                   A ROW.  AUDIT FINDING 03-08.                  DA030415
000340******************************************************************
000350
000360 IDENTIFICATION              DIVISION.
000370*-----------------------------------------------------------------
000380 PROGRAM-ID.                 SUMMARY-REPORT.
000390 AUTHOR.                     J. PELLETIER.
000400 INSTALLATION.                MIDLAND TRUST BANK - EDP CENTER.
000410 DATE-WRITTEN.                DECEMBER 1, 1994.
000420 DATE-COMPILED.
000430 SECURITY.                    COMPANY CONFIDENTIAL - EDP AND
000440                               INTERNAL AUDIT ACCESS ONLY.
000450
000460******************************************************************
000470 ENVIRONMENT                 DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION               SECTION.
000500 SOURCE-COMPUTER.             IBM-4341.
000510 SPECIAL-NAMES.               C01 IS TOP-OF-FORM.
000520
000530 INPUT-OUTPUT                SECTION.
000540 FILE-CONTROL.
000550     SELECT  CONTROL-SUMMARY-OUT
000560             ASSIGN TO "SUMMARY.TXT"
000570             ORGANIZATION IS LINE SEQUENTIAL.
000580
000590******************************************************************
000600 DATA                        DIVISION.
000610*-----------------------------------------------------------------
000620 FILE                        SECTION.
000630 FD  CONTROL-SUMMARY-OUT
000640     RECORD CONTAINS 80 CHARACTERS
000650     DATA RECORD IS CONTROL-SUMMARY-LINE.
000660 01  CONTROL-SUMMARY-LINE            PIC X(80).
000670
000680*-----------------------------------------------------------------
000690 WORKING-STORAGE             SECTION.
000700*-----------------------------------------------------------------
000710* THIS SHOP'S RUN-DATE-TIME IS PASSED IN FLAT AND SPLIT OUT
000720* ONLY FOR PRINTING - SEE THE REDEFINES BELOW.
000730*-----------------------------------------------------------------
000740 01  WS-RUN-DATE-TIME.
000750     05  WS-RDT-YEAR                 PIC 9(04).
000760     05  WS-RDT-DASH1                PIC X(01) VALUE "-".
000770     05  WS-RDT-MONTH                PIC 9(02).
000780     05  WS-RDT-DASH2                PIC X(01) VALUE "-".
000790     05  WS-RDT-DAY                  PIC 9(02).
000800     05  WS-RDT-T                    PIC X(01) VALUE "T".
000810     05  WS-RDT-HOUR                 PIC 9(02).
000820     05  WS-RDT-COLON1               PIC X(01) VALUE ":".
000830     05  WS-RDT-MIN                  PIC 9(02).
000840     05  WS-RDT-COLON2               PIC X(01) VALUE ":".
000850     05  WS-RDT-SEC                  PIC 9(02).
000860     05  WS-RDT-DOT                  PIC X(01) VALUE ".".
000870     05  WS-RDT-CENTI                PIC 9(02).
000880     05  WS-RDT-ZONE                 PIC X(03).
000890 01  WS-RUN-DATE-TIME-FLAT  REDEFINES WS-RUN-DATE-TIME.
000900     05  WS-RDT-TEXT                 PIC X(26).
000910
000920*-----------------------------------------------------------------
000930* SCAN WORK AREAS.
000940*-----------------------------------------------------------------
000950 01  WS-PRINT-WORK.
000960     05  WS-PRT-CURR-IDX             PIC 9(01) COMP.
000970     05  WS-PRT-REASON-IDX           PIC 9(01) COMP.
000980     05  FILLER                      PIC X(05).
000990
001000*-----------------------------------------------------------------
001010* REPORT LINE LAYOUTS FOLLOW THIS SHOP'S USUAL WRITE ... FROM
001020* CONVENTION - ONE GROUP PER LINE TYPE.
001030*-----------------------------------------------------------------
001040 01  RPT-TITLE-LINE.
001050     05  FILLER                      PIC X(31) VALUE
001060                     "DAILY BALANCE POSTING SUMMARY (".
001070     05  RPT-TITLE-DATE-TIME         PIC X(26).
001080     05  FILLER                      PIC X(01) VALUE ")".
001090     05  FILLER                      PIC X(22) VALUE SPACES.
001100 01  RPT-TITLE-LINE-FLAT   REDEFINES RPT-TITLE-LINE.
001110     05  RPT-TITLE-TEXT              PIC X(80).
001120
001130 01  RPT-RULE-LINE.
001140     05  FILLER                      PIC X(80) VALUE ALL "-".
001150
001160 01  RPT-SECTION-HEADER-LINE.
001170     05  FILLER                      PIC X(01) VALUE SPACES.
001180     05  RPT-SECTION-TEXT            PIC X(40).
001190     05  FILLER                      PIC X(39) VALUE SPACES.
001200
001210 01  RPT-COUNT-LINE.
001220     05  FILLER                      PIC X(01) VALUE SPACES.
001230     05  RPT-COUNT-LABEL             PIC X(30).
001240     05  FILLER                      PIC X(02) VALUE SPACES.
001250     05  RPT-COUNT-VALUE             PIC ZZZ,ZZZ,ZZ9.
001260     05  FILLER                      PIC X(34) VALUE SPACES.
001270
001280 01  RPT-CURRENCY-DETAIL-LINE.
001290     05  FILLER                      PIC X(01) VALUE SPACES.
001300     05  RPT-CURR-CODE               PIC X(03).
001310     05  FILLER                      PIC X(03) VALUE SPACES.
001320     05  RPT-CURR-LABEL              PIC X(14).
001330     05  RPT-CURR-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.9999.
001340     05  FILLER                      PIC X(40) VALUE SPACES.
001350
001360 01  RPT-REASON-DETAIL-LINE.
001370     05  FILLER                      PIC X(01) VALUE SPACES.
001380     05  RPT-REASON-CODE             PIC X(04).
001390     05  FILLER                      PIC X(03) VALUE SPACES.
001400     05  RPT-REASON-TEXT-O           PIC X(42).
001410     05  RPT-REASON-COUNT            PIC ZZZ,ZZ9.
001420     05  FILLER                      PIC X(19) VALUE SPACES.
001430
001440******************************************************************
001450 LINKAGE                     SECTION.
001460*-----------------------------------------------------------------
001470* EVERY GROUP BELOW MUST LAY OUT IDENTICALLY TO ITS COUNTERPART
001480* IN BALANCE-POST - THIS PROGRAM RECEIVES THE CONTROL TOTALS
001490* BY REFERENCE, NOT BY FILE.
001500*-----------------------------------------------------------------
001510 01  LK-CONTROL-TOTALS.
001520     05  LK-REQUESTS-READ            PIC 9(07) COMP.
001530     05  LK-REQUESTS-POSTED          PIC 9(07) COMP.
001540     05  LK-REQUESTS-REJECTED        PIC 9(07) COMP.
001550     05  LK-DEPOSITS-POSTED          PIC 9(07) COMP.
001560     05  LK-WITHDRAWALS-POSTED       PIC 9(07) COMP.
001570     05  LK-EXCHANGES-POSTED         PIC 9(07) COMP.
001580
001590 01  LK-CURRENCY-LITERALS.
001600     05  FILLER                      PIC X(03) VALUE "EUR".
001610     05  FILLER                      PIC X(03) VALUE "USD".
001620     05  FILLER                      PIC X(03) VALUE "SEK".
001630     05  FILLER                      PIC X(03) VALUE "RUB".
001640 01  LK-CURRENCY-CODE-TABLE REDEFINES LK-CURRENCY-LITERALS.
001650     05  LK-CURRENCY-CODE            PIC X(03) OCCURS 4 TIMES.
001660
001670 01  LK-CURRENCY-TOTALS.
001680     05  LK-CURR-TOTAL-ENTRY         OCCURS 4 TIMES.
001690         10  LK-DEP-TOTAL                PIC S9(11)V9(4) COMP-3.
001700         10  LK-WD-TOTAL                 PIC S9(11)V9(4) COMP-3.
001710 01  LK-CURRENCY-TOTALS-DUMP REDEFINES LK-CURRENCY-TOTALS.
001720     05  LK-CURR-TOTALS-BYTES        PIC X(32).
001730
001740 01  LK-REASON-LITERALS.
001750     05  FILLER                      PIC X(04) VALUE "AMT0".
001760     05  FILLER                      PIC X(04) VALUE "CURR".
001770     05  FILLER                      PIC X(04) VALUE "NBAL".
001780     05  FILLER                      PIC X(04) VALUE "FUND".
001790     05  FILLER                      PIC X(04) VALUE "SAME".
001800     05  FILLER                      PIC X(04) VALUE "RATE".
001810 01  LK-REASON-CODE-TABLE   REDEFINES LK-REASON-LITERALS.
001820     05  LK-REASON-CODE              PIC X(04) OCCURS 6 TIMES.
001830
001840 01  LK-REJECT-TOTALS.
001850     05  LK-REJ-COUNT                PIC 9(07) COMP
001860                                 OCCURS 6 TIMES.
001870
001880 01  LK-RUN-TIMESTAMP-FLAT            PIC X(26).
001890
001900******************************************************************
001910 PROCEDURE                   DIVISION    USING LK-CONTROL-TOTALS
001920                                         LK-CURRENCY-CODE-TABLE
001930                                         LK-CURRENCY-TOTALS
001940                                         LK-REASON-CODE-TABLE
001950                                         LK-REJECT-TOTALS
001960                                         LK-RUN-TIMESTAMP-FLAT.
001970*-----------------------------------------------------------------
001980* MAIN PROCEDURE
001990*-----------------------------------------------------------------
002000 100-PRINT-CONTROL-SUMMARY.
002010     MOVE LK-RUN-TIMESTAMP-FLAT TO WS-RDT-TEXT.
002020     PERFORM 200-OPEN-SUMMARY-FILE.
002030     PERFORM 200-PRINT-TITLE.
002040     PERFORM 200-PRINT-REQUEST-COUNTS.
002050     PERFORM 200-PRINT-CURRENCY-TOTALS.
002060     PERFORM 200-PRINT-REJECTION-TOTALS.
002070     PERFORM 200-CLOSE-SUMMARY-FILE.
002080
002090     EXIT    PROGRAM.
002100
002110*-----------------------------------------------------------------
002120 200-OPEN-SUMMARY-FILE.
002130     OPEN    OUTPUT  CONTROL-SUMMARY-OUT.
002140
002150*-----------------------------------------------------------------
002160* Y2K REMEDIATION - TITLE LINE CARRIES THE FOUR-DIGIT RUN         MS990111
002170* TIMESTAMP PASSED IN FROM BALANCE-POST.  SEE CHANGE LOG          MS990111
002180* 1999-01-11.                                                     MS990111
002190*-----------------------------------------------------------------
002200 200-PRINT-TITLE.
002210     MOVE WS-RDT-TEXT TO RPT-TITLE-DATE-TIME.
002220     WRITE CONTROL-SUMMARY-LINE FROM RPT-TITLE-LINE.
002230     WRITE CONTROL-SUMMARY-LINE FROM RPT-RULE-LINE.
002240
002250*-----------------------------------------------------------------
002260 200-PRINT-REQUEST-COUNTS.
002270     MOVE "REQUEST COUNTS"          TO RPT-SECTION-TEXT.
002280     WRITE CONTROL-SUMMARY-LINE FROM RPT-SECTION-HEADER-LINE.
002290     MOVE "REQUESTS READ"           TO RPT-COUNT-LABEL.
002300     MOVE LK-REQUESTS-READ           TO RPT-COUNT-VALUE.
002310     WRITE CONTROL-SUMMARY-LINE FROM RPT-COUNT-LINE.
002320     MOVE "REQUESTS POSTED"         TO RPT-COUNT-LABEL.
002330     MOVE LK-REQUESTS-POSTED         TO RPT-COUNT-VALUE.
002340     WRITE CONTROL-SUMMARY-LINE FROM RPT-COUNT-LINE.
002350     MOVE "REQUESTS REJECTED"       TO RPT-COUNT-LABEL.
002360     MOVE LK-REQUESTS-REJECTED       TO RPT-COUNT-VALUE.
002370     WRITE CONTROL-SUMMARY-LINE FROM RPT-COUNT-LINE.
002380     MOVE "DEPOSITS POSTED"         TO RPT-COUNT-LABEL.
002390     MOVE LK-DEPOSITS-POSTED         TO RPT-COUNT-VALUE.
002400     WRITE CONTROL-SUMMARY-LINE FROM RPT-COUNT-LINE.
002410     MOVE "WITHDRAWALS POSTED"      TO RPT-COUNT-LABEL.
002420     MOVE LK-WITHDRAWALS-POSTED      TO RPT-COUNT-VALUE.
002430     WRITE CONTROL-SUMMARY-LINE FROM RPT-COUNT-LINE.
002440     MOVE "EXCHANGES POSTED"        TO RPT-COUNT-LABEL.
002450     MOVE LK-EXCHANGES-POSTED        TO RPT-COUNT-VALUE.
002460     WRITE CONTROL-SUMMARY-LINE FROM RPT-COUNT-LINE.
002470     WRITE CONTROL-SUMMARY-LINE FROM RPT-RULE-LINE.
002480
002490*-----------------------------------------------------------------
002500 200-PRINT-CURRENCY-TOTALS.
002510     MOVE "CURRENCY TOTALS"         TO RPT-SECTION-TEXT.
002520     WRITE CONTROL-SUMMARY-LINE FROM RPT-SECTION-HEADER-LINE.
002530     MOVE 1 TO WS-PRT-CURR-IDX.
002540     PERFORM 300-PRINT-DEPOSIT-CURRENCY-ROW
002550         UNTIL WS-PRT-CURR-IDX GREATER THAN 4.
002560     MOVE 1 TO WS-PRT-CURR-IDX.
002570     PERFORM 300-PRINT-WITHDRAW-CURRENCY-ROW
002580         UNTIL WS-PRT-CURR-IDX GREATER THAN 4.
002590     WRITE CONTROL-SUMMARY-LINE FROM RPT-RULE-LINE.
002600
002610*-----------------------------------------------------------------
002620* ADDED THE SAME REJECTION BUCKET TO THE LOOP LIMIT - SEE         DA030327
002630* CHANGE LOG 2003-03-27.  SAME WAS BUCKET 5 OF 6.                 DA030327
002640*-----------------------------------------------------------------
002650 200-PRINT-REJECTION-TOTALS.
002660     MOVE "REJECTION TOTALS BY REASON" TO RPT-SECTION-TEXT.
002670     WRITE CONTROL-SUMMARY-LINE FROM RPT-SECTION-HEADER-LINE.
002680     MOVE 1 TO WS-PRT-REASON-IDX.
002690     PERFORM 300-PRINT-REASON-ROW
002700         UNTIL WS-PRT-REASON-IDX GREATER THAN 6.
002710     WRITE CONTROL-SUMMARY-LINE FROM RPT-RULE-LINE.
002720
002730*-----------------------------------------------------------------
002740 200-CLOSE-SUMMARY-FILE.
002750     CLOSE   CONTROL-SUMMARY-OUT.
002760
002770******************************************************************
002780* A CURRENCY WITH NO ACTIVITY THIS RUN DOES NOT GET A DETAIL      DA030415
002790* ROW - SEE CHANGE LOG 2003-04-15.                                DA030415
002800*-----------------------------------------------------------------
002810 300-PRINT-DEPOSIT-CURRENCY-ROW.
002820     IF LK-DEP-TOTAL(WS-PRT-CURR-IDX) NOT = ZERO
002830         MOVE LK-CURRENCY-CODE(WS-PRT-CURR-IDX) TO RPT-CURR-CODE
002840         MOVE "TOTAL DEPOSITED"         TO RPT-CURR-LABEL
002850         MOVE LK-DEP-TOTAL(WS-PRT-CURR-IDX) TO RPT-CURR-AMOUNT
002860         WRITE CONTROL-SUMMARY-LINE FROM RPT-CURRENCY-DETAIL-LINE.
002870     ADD 1 TO WS-PRT-CURR-IDX.
002880
002890*-----------------------------------------------------------------
002900 300-PRINT-WITHDRAW-CURRENCY-ROW.
002910     IF LK-WD-TOTAL(WS-PRT-CURR-IDX) NOT = ZERO
002920         MOVE LK-CURRENCY-CODE(WS-PRT-CURR-IDX) TO RPT-CURR-CODE
002930         MOVE "TOTAL WITHDRAWN"         TO RPT-CURR-LABEL
002940         MOVE LK-WD-TOTAL(WS-PRT-CURR-IDX) TO RPT-CURR-AMOUNT
002950         WRITE CONTROL-SUMMARY-LINE FROM RPT-CURRENCY-DETAIL-LINE.
002960     ADD 1 TO WS-PRT-CURR-IDX.
002970
002980*-----------------------------------------------------------------
002990* A REASON CODE WITH NO REJECTIONS THIS RUN DOES NOT GET A        DA030415
003000* DETAIL ROW - SEE CHANGE LOG 2003-04-15.                         DA030415
003010*-----------------------------------------------------------------
003020 300-PRINT-REASON-ROW.
003030     IF LK-REJ-COUNT(WS-PRT-REASON-IDX) NOT = ZERO
003040         MOVE LK-REASON-CODE(WS-PRT-REASON-IDX) TO RPT-REASON-CODE
003050         EVALUATE LK-REASON-CODE(WS-PRT-REASON-IDX)
003060             WHEN "AMT0"
003070                 MOVE "AMOUNT NOT GREATER THAN ZERO"
003080                                     TO RPT-REASON-TEXT-O
003090             WHEN "CURR"
003100                 MOVE "CURRENCY NOT SUPPORTED"
003110                                     TO RPT-REASON-TEXT-O
003120             WHEN "NBAL"
003130                 MOVE "NO BALANCE ON FILE"
003140                                     TO RPT-REASON-TEXT-O
003150             WHEN "FUND"
003160                 MOVE "INSUFFICIENT FUNDS"
003170                                     TO RPT-REASON-TEXT-O
003180             WHEN "SAME"
003190                 MOVE "SOURCE AND TARGET CURRENCY SAME"
003200                                     TO RPT-REASON-TEXT-O
003210             WHEN "RATE"
003220                 MOVE "NO EXCHANGE RATE ON FILE"
003230                                     TO RPT-REASON-TEXT-O
003240         END-EVALUATE
003250         MOVE LK-REJ-COUNT(WS-PRT-REASON-IDX) TO RPT-REASON-COUNT
003260         WRITE CONTROL-SUMMARY-LINE FROM RPT-REASON-DETAIL-LINE.
003270     ADD 1 TO WS-PRT-REASON-IDX.
